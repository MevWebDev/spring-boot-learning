000100*****************************************************
000200*  Common Configuration Section                    *
000300*     COPYd into every ACAS Payroll program at the  *
000400*     top of the ENVIRONMENT DIVISION.  Program     *
000500*     then adds its own SPECIAL-NAMES paragraph     *
000600*     (CRT / printer / switches) as needed.         *
000700*****************************************************
000800* 21/10/25 vbc - Created for Payroll module.
000900*
001000 CONFIGURATION SECTION.
001100     SOURCE-COMPUTER. GENERIC-PC.
001200     OBJECT-COMPUTER. GENERIC-PC.
