000100*******************************************
000200*                                          *
000300*  Record Definition For Company          *
000400*       Statistics Table                  *
000500*     Built in storage, keyed on          *
000600*       Cst-Company-Name, no file kept    *
000700*******************************************
000800*
000900* Originally the Company History QTD/YTD record (513 bytes,
001000* keyed on RRN) which carried two near-identical QTD and YTD
001100* accumulator blocks per company.  Only one accumulator
001200* block is needed for the Register job - employee count,
001300* running salary total (for the averaging paragraph) and
001400* the name of the highest paid employee seen so far for
001500* that company.
001600*
001700* 30/10/25 vbc - Created (Company History record).
001800* 04/12/25 vbc - Some fields chgd to 9 from x etc.
001900* 22/06/26 vbc - TSK-4471 Replaced QTD/YTD liability blocks
002000*                with a single per-company accumulator used
002100*                by dd090-Company-Statistics - count, salary
002200*                total and running highest-paid name/salary.
002300*
002400 01  PY-Company-Stats-Table.
002500     03  Cst-Company-Entry         occurs 0 to 200 times
002600                                  depending on Cst-Company-Count
002700                                  indexed by Cst-Ix.
002800         05  Cst-Company-Name     pic x(20).
002900         05  Cst-Employee-Count   pic 9(5)      comp.
003000         05  Cst-Salary-Total     pic s9(9)v99  comp-3.
003100         05  Cst-Average-Salary   pic s9(7)v99  comp-3.
003200         05  Cst-High-Paid-Name   pic x(40).
003300         05  Cst-High-Paid-Salary pic s9(7)v99  comp-3.
003400         05  filler               pic x(9).
003500 01  Cst-Company-Count            pic 9(5)      comp value zero.
003600     88  Stats-Table-Full          value 200.
003700* 09/08/26 jpt - TSK-4513 Added Stats-Table-Full 88-level.
003800*
