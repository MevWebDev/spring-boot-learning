000100*******************************************
000200*                                          *
000300*  Record Definition For Employee          *
000400*         Register (in-memory table)       *
000500*     Uses Emp-Email as the key            *
000600*******************************************
000700*  Entry size 115 bytes.
000800*
000900* Originally the full ACAS Payroll employee master (508 bytes,
001000* keyed on Emp-No).  Cut right down for the stand-alone
001100* Employee Register job - this run holds no master file, only
001200* an in-memory table built straight from the import, so all
001300* the pay-rate, tax, deduction and history fields that the
001400* full payroll master carries do not belong here.
001500*
001600* 29/10/25 vbc - Created (full payroll master).
001700* 10/11/25 vbc - Field changes.
001800* 20/11/25 vbc - Phone# 12 -> 13 reduced filler to 14.
001900* 17/03/26 vbc - Mcare-Exempt added.
002000* 22/06/26 vbc - TSK-4471 Cut down to Register fields only for
002100*                the stand-alone Employee Register job - dropped
002200*                Emp-No key & all pay/tax/history fields, added
002300*                Emp-Full-Name, Emp-Company, Emp-Position,
002400*                Emp-Salary.  Table now keyed on Emp-Email.
002500*
002600 01  PY-Employee-Record.
002700     03  Emp-Full-Name         pic x(40).
002800*                                 first name space surname
002900     03  Emp-Email             pic x(40).
003000*                                 unique key of the register
003100     03  Emp-Company           pic x(20).
003200     03  Emp-Position          pic x(12).
003300*                                 PREZES / WICEPREZES / MANAGER /
003400*                                 PROGRAMISTA / STAZYSTA
003500     03  Emp-Salary            pic s9(7)v99  comp-3.
003600*                                 monthly salary, PLN, 2 decimals
003700     03  filler                pic x(1).
003800*
003900* Table of register entries, loaded by pyimp and walked by every
004000* analytic paragraph in pyreg.  Max-Register sized generously -
004100* this is a register job, not the full payroll master file.
004200*
004300 01  REG-Employee-Table.
004400     03  Reg-Employee-Entry    occurs 0 to 500 times
004500                              depending on Reg-Employee-Count
004600                              indexed by Reg-Ix Reg-Jx.
004700         05  Reg-Full-Name     pic x(40).
004800         05  Reg-Email         pic x(40).
004900         05  Reg-Company       pic x(20).
005000         05  Reg-Position      pic x(12).
005100         05  Reg-Salary        pic s9(7)v99  comp-3.
005200         05  filler            pic x(1).
005300 01  Reg-Employee-Count        pic 9(5)      comp.
005400     88  Register-Full         value 500.
005500* 19/07/26 jpt - TSK-4488 Value Zero dropped above - this copy
005600*                now sits in pyimp's Linkage Section, where a
005700*                Value clause is not allowed; pyreg zeroes the
005800*                count explicitly before the Call instead.
005900* 09/08/26 jpt - TSK-4513 Added Register-Full 88 - a Value
006000*                clause on an 88 is legal even in the Linkage
006100*                Section, unlike on the item itself above.
006200*
