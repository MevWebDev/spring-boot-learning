000100*******************************************
000200*                                          *
000300*  Record Definition For Employee Import  *
000400*         CSV Line, Split Fields          *
000500*     Working scratch only - no summary   *
000600*******************************************
000700*  Raw line read straight into the FD record (see the
000800*  FD itself); this copybook holds only the split-out
000900*  fields once the line is parsed on the commas.
001000*
001100* Originally the Check/Payment record (76 bytes, keyed on
001200* Chk-Emp-No) and its header record.  The header/detail
001300* two-01 shape is kept here in spirit but the header 01
001400* (the raw 132-byte line) now lives in the FD itself -
001500* see the note of 19/07/26 below.
001600*
001700* 29/10/25 vbc - Created (Check/Payment record).
001800* 02/02/26 vbc - One more Amt occurrence = 16.
001900* 22/06/26 vbc - TSK-4471 Replaced with Employee CSV import
002000*                layout - raw line + split fields + summary
002100*                counts/error table for the Register job.
002200* 05/07/26 vbc - Imp-Error-Text widened 60 -> 100, Accounts
002300*                asked for the full message text in the log.
002400* 19/07/26 jpt - TSK-4488 Pulled Py-Import-Line (duplicated
002500*                the FD's own record) and Py-Import-Summary
002600*                (a Linkage parameter, not scratch) out of
002700*                this member - see Wspyism.cob.  This copy
002800*                is now pyimp's split-field work area only.
002900*
003000 01  PY-Import-Record.
003100     03  Imp-First-Name        pic x(20).
003200     03  Imp-Last-Name         pic x(20).
003300     03  Imp-Email             pic x(40).
003400     03  Imp-Company           pic x(20).
003500     03  Imp-Position          pic x(12).
003600     03  Imp-Salary-Edit       pic x(12).
003700*                                 salary as scanned off the line,
003800*                                 numeric-tested before use
003900     03  Imp-Field-Count       pic 9      comp.
004000*                                 count of comma-delimited fields
004100     03  filler                pic x(6).
004200*
