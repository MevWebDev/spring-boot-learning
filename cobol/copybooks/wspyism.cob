000100*******************************************
000200*                                          *
000300*  Record Definition For Employee Import  *
000400*         Run Summary & Error Table       *
000500*     Returned to pyreg via Linkage       *
000600*******************************************
000700*
000800* 19/07/26 jpt - TSK-4488 Split out of Wspyimp.cob - this is
000900*                the one record of that member actually passed
001000*                on the Call to pyimp, so it needs its own
001100*                Linkage Section copy there while the split
001200*                CSV fields stay Working-Storage scratch.
001300*                Pyreg copies this member into Working-Storage
001400*                to receive it back off the Call.
001500*
001600 01  PY-Import-Summary.
001700     03  Imp-Imported-Count    pic 9(5)   comp.
001800         88  No-Employees-Imported  value zero.
001900     03  Imp-Error-Count       pic 9(5)   comp.
002000         88  Import-Errors-Full    value 50.
002100     03  Imp-Error-Table.
002200         05  Imp-Error-Entry   occurs 0 to 50 times
002300                              depending on Imp-Error-Count
002400                              indexed by Imp-Err-Ix.
002500             07  Imp-Error-Line-No
002600                               pic 9(5)   comp.
002700             07  Imp-Error-Text
002800                               pic x(100).
002900     03  filler                pic x(4).
003000* 09/08/26 jpt - TSK-4513 Added No-Employees-Imported and
003100*                Import-Errors-Full 88-levels.
003200*
