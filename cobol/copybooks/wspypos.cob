000100*******************************************
000200*                                          *
000300*  Record Definition For Position Table   *
000400*     Held as a fixed in-storage table -  *
000500*     no separate position file is kept.  *
000600*                                          *
000700*******************************************
000800*
000900* Originally the Payroll Parameter file (PY-PR1-Block /
001000* PY-PR2-Block, 1024 bytes) which carried, among much else,
001100* the four standard pay-rate names for a single employee
001200* (PY-PR1-Rate-Name occurs 4).  That table is the pattern
001300* used here, built out to the five fixed position codes and
001400* their base monthly salaries that the Register job applies
001500* when a new employee is first added.
001600*
001700* 13/10/25 vbc - Created (full Payroll Parameter file).
001800* 08/11/25 vbc - Rec changed still 1024.
001900* 28/11/25 vbc - Added new field PY-PR1-Tax-ID.
002000* 22/06/26 vbc - TSK-4471 Cut down to the five Position
002100*                entries only for the stand-alone Employee
002200*                Register job - dropped PR1 company data and
002300*                the whole PR2 block, renamed the rate table
002400*                to PY-Position-Table keyed on Position-Code.
002500* 19/07/26 jpt - TSK-4488 Moved the Value-seeded name/salary
002600*                tables out to Wspyptv.cob - those carry Value
002700*                clauses so cannot sit in pyimp's Linkage
002800*                Section along with this record, which is the
002900*                one actually passed across the Call.
003000*
003100 01  PY-Position-Table.
003200     03  PY-Position-Entry         occurs 5 times
003300                                  indexed by Pos-Ix.
003400         05  PY-Position-Code      pic x(12).
003500             88  Prezes-Position       value "PREZES".
003600             88  Wiceprezes-Position   value "WICEPREZES".
003700             88  Manager-Position      value "MANAGER".
003800             88  Programista-Position  value "PROGRAMISTA".
003900             88  Stazysta-Position     value "STAZYSTA".
004000         05  PY-Position-Base-Salary
004100                                   pic s9(7)v99  comp-3.
004200         05  filler                pic x(1).
004300     03  filler                    pic x(40).
004400* 09/08/26 jpt - TSK-4513 Added 88-level names for the five
004500*                valid Position-Code literals used throughout
004600*                dd-series table lookups in pyreg.
004700*
