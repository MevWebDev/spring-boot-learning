000100*******************************************
000200*                                          *
000300*  Position Table Seed Values             *
000400*     Five fixed grades, loading order    *
000500*     Used by pyreg only - not a Call     *
000600*     parameter, so kept out of pyimp's   *
000700*     Linkage Section copy of the table.  *
000800*******************************************
000900*
001000* 19/07/26 jpt - TSK-4488 Split out of Wspypos.cob - the Value
001100*                clauses here cannot appear in a Linkage Section
001200*                item, and this member is only ever needed by
001300*                aa015-Load-Position-Table in pyreg, never by
001400*                pyimp.
001500*
001600 01  PY-Position-Name-Values.
001700     03  filler                    pic x(12) value "PREZES".
001800     03  filler                    pic x(12) value "WICEPREZES".
001900     03  filler                    pic x(12) value "MANAGER".
002000     03  filler                    pic x(12) value "PROGRAMISTA".
002100     03  filler                    pic x(12) value "STAZYSTA".
002200 01  filler redefines PY-Position-Name-Values.
002300     03  PY-Position-Name-Tab      pic x(12)  occurs 5.
002400*
002500 01  PY-Position-Salary-Values.
002600     03  filler                    pic 9(7)v99 value 25000.00.
002700     03  filler                    pic 9(7)v99 value 18000.00.
002800     03  filler                    pic 9(7)v99 value 12000.00.
002900     03  filler                    pic 9(7)v99 value 9000.00.
003000     03  filler                    pic 9(7)v99 value 3500.00.
003100 01  filler redefines PY-Position-Salary-Values.
003200     03  PY-Position-Salary-Tab    pic 9(7)v99  occurs 5.
003300*
