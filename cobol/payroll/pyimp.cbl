000100****************************************************************
000200*                 Employee CSV Import Service                  *
000300*                                                               *
000400*           Called sub-program - builds the in-memory           *
000500*           Employee Register table from the import file        *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*========================
001000*
001100 PROGRAM-ID.         PYIMP.
001200 AUTHOR.             VINCENT B COEN.
001300 INSTALLATION.       APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.       06/22/86.
001500 DATE-COMPILED.
001600 SECURITY.           COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
001700*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    Remarks.            Employee CSV Import Service.
002100*                        CALLed by pyreg to load and validate
002200*                        the Employee Import file and build the
002300*                        Employee Register table.
002400*
002500*                        Re-worked from the Employee Vacation
002600*                        Reporting program (vacprint), which
002700*                        itself came off Basic code for the
002800*                        original vacprint.
002900*
003000*    Version.            See Prog-Name in Working-Storage.
003100*
003200*    Called Modules.     None.
003300*
003400*    Functions Used:
003500*                        None.
003600*
003700*    Files used:
003800*                        EMPLOYEE-IMPORT.  CSV text, line sequential.
003900*
004000*    Error messages used.
004100* Program specific:
004200*                        PY101 - PY105 (see Import-Messages).
004300*
004400* Changes:
004500* 22/06/86 vbc - 1.0.00 Created - started coding from vacprint.
004600* 14/09/86 vbc         Field-count test added ahead of position
004700*                      and salary tests per Register job spec.
004800* 02/03/87 vbc         Dup e-mail test moved to be the LAST test
004900*                      per the order Accounts want - was 2nd.
005000* 19/11/92 vbc         Max-Register raised 250 to 500 - client
005100*                      wants one run per quarter not per month.
005200* 11/01/99 vbc         Y2K - Ws-Line-No now 9(5) not 9(3), some
005300*                      test files were running past 999 lines.
005400* 30/08/04 vbc         Header line skip was testing Ws-Line-No
005500*                      = zero, should be = 1 - header now really
005600*                      discarded instead of treated as data.
005700* 17/03/26 vbc         Mcare-Exempt tidy up carried over from
005800*                      wspyemp - no effect here, noted for the
005900*                      record.
006000* 22/06/26 vbc - TSK-4471 Re-worked completely from vacprint for
006100*                the Employee Register job - this run does no
006200*                screen I/O at all, just file in / table out.
006300* 19/07/26 jpt - TSK-4488 Register/Position/Summary records
006400*                moved to Linkage Section where they belong -
006500*                Call parameters were wrongly copied into
006600*                Working-Storage.  Wspyimp/Wspypos split so
006700*                Linkage no longer drags in Value-clause items.
006800* 22/07/26 jpt - TSK-4502 Bb050 was rejecting every salary on
006900*                the import - Numeric tested the raw Unstring
007000*                output, which is space-padded, not zero-filled;
007100*                field now measured and zero-filled before the
007200*                test (Ws-Salary-Whole-Zf/-Num added).  Zz080's
007300*                Py104 message never carried the e-mail address -
007400*                split into Py104-Prefix/-Suffix and built fresh
007500*                in new Zz085, which Strings the e-mail in.
007600* 09/08/26 jpt - TSK-4513 Added condition-names for the status
007700*                and switch fields (Valid-File-Status, End-Of-
007800*                Import, Line-Is-Valid, Entry-Found) and wired
007900*                them into the tests that used to compare the
008000*                raw byte - dropped the dead Numeric-Class Class
008100*                clause from Special-Names, never used since it
008200*                went in.
008300*
008400****************************************************************
008500* Copyright Notice.
008600* ****************
008700*
008800* This notice supersedes all prior copyright notices & was
008900* updated 2026-07-22.
009000*
009100* This program is part of the Employee Register System, a
009200* stand-alone payroll utility written and maintained by
009300* Applewood Computers, and is Copyright (c) Vincent B Coen,
009400* 1986-2026 and later.
009500*
009600* This program is now free software; you can redistribute it
009700* and/or modify it under the terms listed here and of the GNU
009800* General Public License as published by the Free Software
009900* Foundation; version 3 and later as revised for PERSONAL USAGE
010000* ONLY and that includes for use within a business but EXCLUDES
010100* repackaging or for Resale, Rental or Hire in ANY way.
010200*
010300* This program is distributed in the hope that it will be
010400* useful, but WITHOUT ANY WARRANTY; without even the implied
010500* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
010600* PURPOSE.
010700*
010800****************************************************************
010900*
011000 ENVIRONMENT             DIVISION.
011100*========================
011200*
011300 COPY "ENVDIV.COB".
011400 SPECIAL-NAMES.
011500     UPSI-0 ON IS TEST-RUN-SWITCH
011600            OFF IS PRODUCTION-RUN-SWITCH.
011700*
011800 INPUT-OUTPUT            SECTION.
011900 FILE-CONTROL.
012000     SELECT EMPLOYEE-IMPORT-FILE ASSIGN TO "EMPIMP"
012100         ORGANIZATION IS LINE SEQUENTIAL
012200         FILE STATUS IS PY-IMP-STATUS.
012300*
012400 DATA                    DIVISION.
012500*========================
012600*
012700 FILE SECTION.
012800*
012900 FD  EMPLOYEE-IMPORT-FILE.
013000 01  PY-IMPORT-LINE               PIC X(132).
013100*
013200 WORKING-STORAGE SECTION.
013300*-----------------------
013400 77  PROG-NAME             PIC X(17) VALUE "PYIMP   (1.0.00)".
013500*
013600 01  WS-DATA.
013700     03  PY-IMP-STATUS         PIC XX.
013800         88  VALID-FILE-STATUS        VALUE "00".
013900     03  WS-EOF-SWITCH         PIC X       VALUE "N".
014000         88  END-OF-IMPORT             VALUE "Y".
014100     03  WS-LINE-VALID         PIC X       VALUE "Y".
014200         88  LINE-IS-VALID             VALUE "Y".
014300     03  WS-LINE-NO            PIC 9(5)    COMP VALUE ZERO.
014400     03  WS-FOUND-SWITCH       PIC X       VALUE "N".
014500         88  ENTRY-FOUND               VALUE "Y".
014600     03  WS-NAME-LEN           PIC 99      COMP VALUE ZERO.
014700     03  WS-LNAME-LEN          PIC 99      COMP VALUE ZERO.
014800     03  WS-EMAIL-LEN          PIC 99      COMP VALUE ZERO.
014900     03  WS-ERR-MSG            PIC X(50)   VALUE SPACES.
015000     03  WS-ERR-LEN            PIC 99      COMP VALUE ZERO.
015100*
015200 01  WS-SALARY-WORK.
015300     03  WS-SALARY-WHOLE-EDIT  PIC X(9)    VALUE SPACES.
015400     03  WS-SALARY-DEC-EDIT    PIC X(2)    VALUE "00".
015500     03  WS-SALARY-PARTS       PIC 9       COMP VALUE ZERO.
015600     03  WS-SALARY-WHOLE-LEN   PIC 99      COMP VALUE ZERO.
015700     03  WS-SALARY-DEC-LEN     PIC 99      COMP VALUE ZERO.
015800     03  WS-SALARY-ZF-START    PIC 99      COMP VALUE ZERO.
015900*    22/07/26 jpt - TSK-4502 Zero-fill buffer added below -
016000*                   Unstring left-justifies the digits into
016100*                   Ws-Salary-Whole-Edit and space-fills the
016200*                   rest, and a space-padded field never
016300*                   tests Numeric, so the trimmed digit run
016400*                   is copied right-justified into this
016500*                   buffer before the Numeric test is made.
016600 01  WS-SALARY-WHOLE-ZF        PIC X(9)    VALUE ZEROS.
016700 01  WS-SALARY-WHOLE-NUM REDEFINES WS-SALARY-WHOLE-ZF
016800                               PIC 9(9).
016900 01  WS-SALARY-WHOLE           PIC 9(9)    VALUE ZERO.
017000 01  WS-SALARY-DEC             PIC 99      VALUE ZERO.
017100 01  WS-SALARY-TEST            PIC S9(9)V99 VALUE ZERO.
017200*
017300 01  WS-UPPER-POSITION         PIC X(12).
017400 01  WS-LOWER-ALPHA            PIC X(26)
017500                                VALUE "abcdefghijklmnopqrstuvwxyz".
017600 01  WS-UPPER-ALPHA            PIC X(26)
017700                                VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017800 01  WS-UPPER-REDEF REDEFINES WS-UPPER-ALPHA.
017900     03  WS-UPPER-CHAR         PIC X       OCCURS 26.
018000 01  WS-LOWER-REDEF REDEFINES WS-LOWER-ALPHA.
018100     03  WS-LOWER-CHAR         PIC X       OCCURS 26.
018200*
018300 01  IMPORT-MESSAGES.
018400* Program specific:
018500     03  PY101             PIC X(37)
018600            VALUE "PY101 Invalid number of fields, line ".
018700     03  PY102             PIC X(29)
018800            VALUE "PY102 Invalid position, line ".
018900     03  PY103             PIC X(36)
019000            VALUE "PY103 Salary must be positive, line ".
019100     03  PY104-PREFIX      PIC X(27)
019200            VALUE "PY104 Employee with e-mail ".
019300     03  PY104-SUFFIX      PIC X(22)
019400            VALUE " already exists, line ".
019500     03  PY105             PIC X(29)
019600            VALUE "PY105 Import file not found -".
019700*
019800 COPY "WSPYIMP.COB".
019900*
020000 LINKAGE SECTION.
020100*---------------
020200* 19/07/26 jpt - TSK-4488 Register table, Position table and
020300*                Import summary moved here from Working-Storage
020400*                - they are Call parameters, not local data, so
020500*                belong in Linkage, not copied in above.
020600 COPY "WSPYEMP.COB".
020700 COPY "WSPYPOS.COB".
020800 COPY "WSPYISM.COB".
020900*
021000 PROCEDURE DIVISION USING REG-EMPLOYEE-TABLE
021100                          REG-EMPLOYEE-COUNT
021200                          PY-POSITION-TABLE
021300                          PY-IMPORT-SUMMARY.
021400*
021500 AA000-MAIN                  SECTION.
021600***********************************
021700* 22/06/86 vbc - Created.
021800     IF       TEST-RUN-SWITCH
021900              DISPLAY "PYIMP TEST RUN - UPSI-0 ON" UPON CONSOLE.
022000     MOVE ZERO TO IMP-IMPORTED-COUNT.
022100     MOVE ZERO TO IMP-ERROR-COUNT.
022200     MOVE ZERO TO WS-LINE-NO.
022300     PERFORM AA010-OPEN-IMPORT-FILE THRU AA010-EXIT.
022400     IF       NOT VALID-FILE-STATUS
022500              GO TO AA000-EXIT.
022600     PERFORM BB000-READ-LOOP THRU BB000-EXIT
022700              UNTIL END-OF-IMPORT.
022800     CLOSE    EMPLOYEE-IMPORT-FILE.
022900*
023000 AA000-EXIT.
023100     GOBACK.
023200*
023300 AA010-OPEN-IMPORT-FILE.
023400***********************
023500* Opens the CSV text file.  Missing file is logged as error
023600* PY105 and reported back via the summary - no screen I/O.
023700     OPEN     INPUT EMPLOYEE-IMPORT-FILE.
023800     IF       NOT VALID-FILE-STATUS
023900              ADD  1 TO IMP-ERROR-COUNT
024000              SET  IMP-ERR-IX TO IMP-ERROR-COUNT
024100              MOVE ZERO TO IMP-ERROR-LINE-NO (IMP-ERR-IX)
024200              MOVE PY105 TO IMP-ERROR-TEXT (IMP-ERR-IX).
024300*
024400 AA010-EXIT.  EXIT.
024500*
024600 BB000-READ-LOOP               SECTION.
024700*************************************
024800* Reads one line, discards the header (line 1), parses,
024900* validates and, if clean, adds the entry to the register.
025000     READ     EMPLOYEE-IMPORT-FILE
025100              AT END
025200                       SET  END-OF-IMPORT TO TRUE
025300                       GO TO BB000-EXIT.
025400     ADD      1 TO WS-LINE-NO.
025500     IF       WS-LINE-NO = 1
025600              GO TO BB000-EXIT.
025700     IF       PY-IMPORT-LINE = SPACES
025800              GO TO BB000-EXIT.
025900     SET      LINE-IS-VALID TO TRUE.
026000     PERFORM  BB010-PARSE-LINE     THRU BB010-EXIT.
026100     PERFORM  BB020-VALIDATE-LINE  THRU BB020-EXIT.
026200     IF       LINE-IS-VALID
026300              PERFORM BB030-ADD-EMPLOYEE THRU BB030-EXIT.
026400*
026500 BB000-EXIT.  EXIT SECTION.
026600*
026700 BB010-PARSE-LINE.
026800******************
026900* Splits the raw line on commas.  Imp-Field-Count picks up
027000* the number of fields actually present, tested next in
027100* BB020 before any field is trusted.
027200     MOVE     SPACES TO PY-IMPORT-RECORD.
027300     MOVE     ZERO   TO IMP-FIELD-COUNT.
027400     UNSTRING PY-IMPORT-LINE DELIMITED BY ","
027500              INTO IMP-FIRST-NAME
027600                   IMP-LAST-NAME
027700                   IMP-EMAIL
027800                   IMP-COMPANY
027900                   IMP-POSITION
028000                   IMP-SALARY-EDIT
028100              TALLYING IN IMP-FIELD-COUNT.
028200*
028300 BB010-EXIT.  EXIT.
028400*
028500 BB020-VALIDATE-LINE.
028600*********************
028700* Order is fixed - first failure rejects the line and no
028800* further test in this chain is made.
028900     IF       IMP-FIELD-COUNT NOT = 6
029000              MOVE "N"  TO WS-LINE-VALID
029100              MOVE PY101 TO WS-ERR-MSG
029200              MOVE 37   TO WS-ERR-LEN
029300              PERFORM ZZ080-LOG-ERROR THRU ZZ080-EXIT
029400              GO TO BB020-EXIT.
029500*
029600     PERFORM  BB040-VALIDATE-POSITION THRU BB040-EXIT.
029700     IF       NOT LINE-IS-VALID
029800              GO TO BB020-EXIT.
029900*
030000     PERFORM  BB050-VALIDATE-SALARY   THRU BB050-EXIT.
030100     IF       NOT LINE-IS-VALID
030200              GO TO BB020-EXIT.
030300*
030400     PERFORM  BB060-VALIDATE-DUP-EMAIL THRU BB060-EXIT.
030500*
030600 BB020-EXIT.  EXIT.
030700*
030800 BB030-ADD-EMPLOYEE.
030900********************
031000* Adds one entry - note the stored salary is ALWAYS the
031100* position's base salary, not the figure on the CSV line;
031200* the imported salary is validated for form only (see the
031300* Remarks above and the Employee Register spec).
031400     ADD      1 TO REG-EMPLOYEE-COUNT.
031500     SET      REG-IX TO REG-EMPLOYEE-COUNT.
031600     INSPECT  IMP-FIRST-NAME TALLYING WS-NAME-LEN
031700              FOR CHARACTERS BEFORE INITIAL SPACE.
031800     INSPECT  IMP-LAST-NAME  TALLYING WS-LNAME-LEN
031900              FOR CHARACTERS BEFORE INITIAL SPACE.
032000     IF       WS-NAME-LEN = ZERO
032100              MOVE 1 TO WS-NAME-LEN.
032200     IF       WS-LNAME-LEN = ZERO
032300              MOVE 1 TO WS-LNAME-LEN.
032400     MOVE     SPACES TO REG-FULL-NAME (REG-IX).
032500     STRING   IMP-FIRST-NAME (1:WS-NAME-LEN)   DELIMITED BY SIZE
032600              " "                               DELIMITED BY SIZE
032700              IMP-LAST-NAME (1:WS-LNAME-LEN)   DELIMITED BY SIZE
032800              INTO REG-FULL-NAME (REG-IX).
032900     MOVE     IMP-EMAIL          TO REG-EMAIL   (REG-IX).
033000     MOVE     IMP-COMPANY        TO REG-COMPANY (REG-IX).
033100     MOVE     WS-UPPER-POSITION  TO REG-POSITION (REG-IX).
033200     MOVE     PY-POSITION-BASE-SALARY (POS-IX)
033300                                 TO REG-SALARY (REG-IX).
033400     ADD      1 TO IMP-IMPORTED-COUNT.
033500*
033600 BB030-EXIT.  EXIT.
033700*
033800 BB040-VALIDATE-POSITION.
033900*************************
034000* Position code is case-insensitive on input - upper-cased
034100* here then searched against the five fixed grades.
034200     MOVE     IMP-POSITION TO WS-UPPER-POSITION.
034300     INSPECT  WS-UPPER-POSITION
034400              CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
034500     MOVE     "N" TO WS-FOUND-SWITCH.
034600     SET      POS-IX TO 1.
034700     SEARCH   PY-POSITION-ENTRY
034800              AT END
034900                       MOVE "N"   TO WS-LINE-VALID
035000                       MOVE PY102 TO WS-ERR-MSG
035100                       MOVE 29    TO WS-ERR-LEN
035200                       PERFORM ZZ080-LOG-ERROR THRU ZZ080-EXIT
035300              WHEN     PY-POSITION-CODE (POS-IX) = WS-UPPER-POSITION
035400                       SET  ENTRY-FOUND TO TRUE.
035500*
035600 BB040-EXIT.  EXIT.
035700*
035800 BB050-VALIDATE-SALARY.
035900***********************
036000* Salary must parse as numeric, with or without a decimal
036100* point, and be strictly positive.  The whole/decimal parts
036200* are split by hand - no intrinsic FUNCTIONs are used here.
036300     MOVE     SPACES TO WS-SALARY-WHOLE-EDIT.
036400     MOVE     "00"   TO WS-SALARY-DEC-EDIT.
036500     MOVE     ZERO   TO WS-SALARY-PARTS.
036600     MOVE     ZERO   TO WS-SALARY-WHOLE-LEN.
036700     MOVE     ZERO   TO WS-SALARY-DEC-LEN.
036800     MOVE     ZEROS  TO WS-SALARY-WHOLE-ZF.
036900     MOVE     ZERO   TO WS-SALARY-WHOLE.
037000     MOVE     ZERO   TO WS-SALARY-DEC.
037100     UNSTRING IMP-SALARY-EDIT DELIMITED BY "."
037200              INTO WS-SALARY-WHOLE-EDIT WS-SALARY-DEC-EDIT
037300              TALLYING IN WS-SALARY-PARTS.
037400*    22/07/26 jpt - TSK-4502 Unstring left-justifies the whole
037500*                   number into the 9-byte edit field and space
037600*                   fills the rest - a space-padded field never
037700*                   tests Numeric, so the digit run is measured
037800*                   and copied right-justified, zero-filled,
037900*                   into Ws-Salary-Whole-Zf before it is trusted.
038000     INSPECT   WS-SALARY-WHOLE-EDIT TALLYING WS-SALARY-WHOLE-LEN
038100               FOR CHARACTERS BEFORE INITIAL SPACE.
038200     INSPECT   WS-SALARY-DEC-EDIT   TALLYING WS-SALARY-DEC-LEN
038300               FOR CHARACTERS BEFORE INITIAL SPACE.
038400     IF        WS-SALARY-DEC-LEN = 1
038500               MOVE "0" TO WS-SALARY-DEC-EDIT (2:1).
038600     IF        WS-SALARY-WHOLE-LEN > ZERO
038700         AND   WS-SALARY-WHOLE-LEN NOT GREATER THAN 9
038800               COMPUTE WS-SALARY-ZF-START =
038900                       10 - WS-SALARY-WHOLE-LEN
039000               MOVE WS-SALARY-WHOLE-EDIT (1:WS-SALARY-WHOLE-LEN)
039100                 TO WS-SALARY-WHOLE-ZF
039200                    (WS-SALARY-ZF-START:WS-SALARY-WHOLE-LEN).
039300     IF       WS-SALARY-WHOLE-LEN > ZERO
039400         AND  WS-SALARY-WHOLE-EDIT (1:WS-SALARY-WHOLE-LEN) NUMERIC
039500         AND  WS-SALARY-DEC-EDIT   NUMERIC
039600              MOVE WS-SALARY-WHOLE-NUM TO WS-SALARY-WHOLE
039700              MOVE WS-SALARY-DEC-EDIT  TO WS-SALARY-DEC
039800              COMPUTE WS-SALARY-TEST =
039900                      WS-SALARY-WHOLE + (WS-SALARY-DEC / 100)
040000              IF   WS-SALARY-TEST NOT GREATER THAN ZERO
040100                   MOVE "N"   TO WS-LINE-VALID
040200                   MOVE PY103 TO WS-ERR-MSG
040300                   MOVE 36    TO WS-ERR-LEN
040400                   PERFORM ZZ080-LOG-ERROR THRU ZZ080-EXIT
040500              END-IF
040600     ELSE
040700              MOVE "N"   TO WS-LINE-VALID
040800              MOVE PY103 TO WS-ERR-MSG
040900              MOVE 36    TO WS-ERR-LEN
041000              PERFORM ZZ080-LOG-ERROR THRU ZZ080-EXIT.
041100*
041200 BB050-EXIT.  EXIT.
041300*
041400 BB060-VALIDATE-DUP-EMAIL.
041500**************************
041600* Last test in the chain - is the e-mail already held ?
041700     MOVE     "N" TO WS-FOUND-SWITCH.
041800     IF       REG-EMPLOYEE-COUNT > ZERO
041900              SET  REG-JX TO 1
042000              SEARCH REG-EMPLOYEE-ENTRY
042100                     VARYING REG-JX
042200                     AT END
042300                          CONTINUE
042400                     WHEN REG-EMAIL (REG-JX) = IMP-EMAIL
042500                          SET  ENTRY-FOUND TO TRUE.
042600     IF       ENTRY-FOUND
042700              MOVE "N" TO WS-LINE-VALID
042800              PERFORM ZZ085-LOG-DUP-EMAIL THRU ZZ085-EXIT.
042900*
043000 BB060-EXIT.  EXIT.
043100*
043200 ZZ080-LOG-ERROR SECTION.
043300*************************
043400* Common error logger - appends the message text held in
043500* WS-Err-Msg (length WS-Err-Len) and the offending line
043600* number to the Import Summary error table.  Not used for
043700* PY104 - see Zz085 below, the e-mail has to be spliced in.
043800     IF       IMP-ERROR-COUNT < 50
043900              ADD  1 TO IMP-ERROR-COUNT
044000              SET  IMP-ERR-IX TO IMP-ERROR-COUNT
044100              MOVE WS-LINE-NO TO IMP-ERROR-LINE-NO (IMP-ERR-IX)
044200              STRING WS-ERR-MSG (1:WS-ERR-LEN) DELIMITED BY SIZE
044300                     WS-LINE-NO                 DELIMITED BY SIZE
044400                     INTO IMP-ERROR-TEXT (IMP-ERR-IX).
044500*
044600 ZZ080-EXIT.  EXIT SECTION.
044700*
044800 ZZ085-LOG-DUP-EMAIL SECTION.
044900*****************************
045000* 22/07/26 jpt - TSK-4502 PY104 built here, not via Zz080 above -
045100*                the spec wants the offending e-mail embedded in
045200*                the text, and Ws-Err-Msg (50 bytes) is too short
045300*                to hold the prefix, a 40-byte e-mail and the
045400*                suffix together, so this message is Strung
045500*                straight into Imp-Error-Text instead.
045600     IF       IMP-ERROR-COUNT < 50
045700              MOVE ZERO TO WS-EMAIL-LEN
045800              INSPECT IMP-EMAIL TALLYING WS-EMAIL-LEN
045900                      FOR CHARACTERS BEFORE INITIAL SPACE
046000              IF   WS-EMAIL-LEN = ZERO
046100                   MOVE 1 TO WS-EMAIL-LEN
046200              END-IF
046300              ADD  1 TO IMP-ERROR-COUNT
046400              SET  IMP-ERR-IX TO IMP-ERROR-COUNT
046500              MOVE WS-LINE-NO TO IMP-ERROR-LINE-NO (IMP-ERR-IX)
046600              STRING PY104-PREFIX                  DELIMITED BY SIZE
046700                     IMP-EMAIL (1:WS-EMAIL-LEN)     DELIMITED BY SIZE
046800                     PY104-SUFFIX                   DELIMITED BY SIZE
046900                     WS-LINE-NO                     DELIMITED BY SIZE
047000                     INTO IMP-ERROR-TEXT (IMP-ERR-IX).
047100*
047200 ZZ085-EXIT.  EXIT SECTION.
047300*
