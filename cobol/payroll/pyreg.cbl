000100****************************************************************
000200*                Employee Register Batch Report                *
000300*                                                               *
000400*        Driver - loads the register via pyimp, runs the       *
000500*        analytics and prints the sectioned report             *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*========================
001000*
001100 PROGRAM-ID.         PYREG.
001200 AUTHOR.             VINCENT B COEN.
001300 INSTALLATION.       APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.       03/14/87.
001500 DATE-COMPILED.
001600 SECURITY.           COPYRIGHT (C) 1987-2026, VINCENT BRYAN COEN.
001700*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    Remarks.            Employee Register Batch Report.
002100*                        Loads the Employee Register by CALLing
002200*                        pyimp, runs every analytic over the
002300*                        register and prints the sectioned
002400*                        report via Report Writer.
002500*
002600*                        Originally the Check / Payment Register
002700*                        Report (pyrgstr), itself Report-Writer
002800*                        built like vacprint.
002900*
003000*    Version.            See Prog-Name in Working-Storage.
003100*
003200*    Called Modules.     PYIMP - CSV Import Service.
003300*
003400*    Functions Used:
003500*                        None.
003600*
003700*    Files used:
003800*                        EMPLOYEE-IMPORT.  Opened by pyimp only.
003900*                        REPORT.  Sectioned analytical report.
004000*
004100*    Error messages used.
004200* System wide:
004300*                        SY020.
004400* Program specific:
004500*                        None.
004600*
004700* Changes:
004800* 14/03/87 vbc - 1.0.00 Created - started coding from vacprint,
004900*                Check / Payment Register report, single RD,
005000*                control Final on Emp-No.
005100* 09/07/88 vbc         Added Oth Pay/Oth Ded columns 9-16 to the
005200*                      Check Detail group - client now runs more
005300*                      deduction codes than the original 8.
005400* 22/05/91 jpt         Page-Limit now taken from the terminal
005500*                      depth at run time, was a fixed 58.
005600* 19/11/92 vbc         Max-Register raised in step with pyimp -
005700*                      see wspyemp change log for the figure.
005800* 11/01/99 vbc         Y2K - run-date now read via ACCEPT ... FROM
005900*                      DATE YYYYMMDD, was DATE (2-digit year) -
006000*                      WS-Run-Date-Old kept below, unused, as the
006100*                      record of how the old layout read.
006200* 30/08/04 vbc         Terminal-sizing accept loop dropped - this
006300*                      run is unattended overnight, no operator
006400*                      at a screen to answer the prompts.
006500* 22/06/26 vbc - TSK-4471 Re-worked completely for the Employee
006600*                Register job - dropped the Param/Employee/Check
006700*                master files and the Check/Payment Register
006800*                layout; register now built in memory by pyimp;
006900*                report is ten analytic sections plus the grand
007000*                total, Control Final only - every other break
007100*                (position, surname, salary) is a hand-built
007200*                sort-index walk, Report Writer cannot carry more
007300*                than the one control key this run needs RW for.
007400* 22/07/26 jpt - TSK-4502 Copyright Notice re-worded - this run
007500*                is the stand-alone Employee Register System, not
007600*                part of ACAS, so the notice no longer claims it.
007700* 09/08/26 jpt - TSK-4513 Added condition-names for the status
007800*                and switch fields (Valid-File-Status, Abend-
007900*                Occurred, Entry-Found, Swap-Made) and wired them
008000*                into the tests the bare bytes used to carry -
008100*                dropped the dead Numeric-Class Class clause
008200*                from Special-Names, never used since it went in.
008300*
008400****************************************************************
008500* Copyright Notice.
008600* ****************
008700*
008800* This notice supersedes all prior copyright notices & was
008900* updated 2026-07-22.
009000*
009100* This program is part of the Employee Register System, a
009200* stand-alone payroll utility written and maintained by
009300* Applewood Computers, and is Copyright (c) Vincent B Coen,
009400* 1987-2026 and later.
009500*
009600* This program is now free software; you can redistribute it
009700* and/or modify it under the terms listed here and of the GNU
009800* General Public License as published by the Free Software
009900* Foundation; version 3 and later as revised for PERSONAL USAGE
010000* ONLY and that includes for use within a business but EXCLUDES
010100* repackaging or for Resale, Rental or Hire in ANY way.
010200*
010300* This program is distributed in the hope that it will be
010400* useful, but WITHOUT ANY WARRANTY; without even the implied
010500* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
010600* PURPOSE.
010700*
010800****************************************************************
010900*
011000 ENVIRONMENT             DIVISION.
011100*========================
011200*
011300 COPY "ENVDIV.COB".
011400 SPECIAL-NAMES.
011500     C01 IS TOP-OF-FORM.
011600     UPSI-0 ON IS TEST-RUN-SWITCH
011700            OFF IS PRODUCTION-RUN-SWITCH.
011800*
011900 INPUT-OUTPUT            SECTION.
012000 FILE-CONTROL.
012100     SELECT REPORT-FILE ASSIGN TO "REPORT"
012200         ORGANIZATION IS LINE SEQUENTIAL
012300         FILE STATUS IS WS-REPT-STATUS.
012400*
012500 DATA                    DIVISION.
012600*========================
012700*
012800 FILE SECTION.
012900*
013000 FD  REPORT-FILE
013100     REPORT IS EMPLOYEE-REGISTER-REPORT.
013200*
013300 WORKING-STORAGE SECTION.
013400*-----------------------
013500 77  PROG-NAME             PIC X(17) VALUE "PYREG   (1.0.00)".
013600 77  WS-ABEND-SWITCH       PIC X     VALUE "N".
013700     88  ABEND-OCCURRED              VALUE "Y".
013800*
013900 01  WS-DATA.
014000     03  WS-REPT-STATUS        PIC XX.
014100         88  VALID-FILE-STATUS        VALUE "00".
014200     03  WS-FOUND-SWITCH       PIC X       VALUE "N".
014300         88  ENTRY-FOUND               VALUE "Y".
014400     03  WS-SWAP-FLAG          PIC X       VALUE "N".
014500         88  SWAP-MADE                 VALUE "Y".
014600     03  WS-SECTION-TITLE      PIC X(60)   VALUE SPACES.
014700     03  WS-TOTAL-SALARY       PIC S9(9)V99 COMP-3 VALUE ZERO.
014800     03  WS-AVERAGE-SALARY     PIC S9(7)V99 COMP-3 VALUE ZERO.
014900     03  WS-HIGH-SALARY        PIC S9(7)V99 COMP-3 VALUE ZERO.
015000     03  WS-HIGH-NAME          PIC X(40)   VALUE SPACES.
015100     03  WS-SELECTED-COMPANY   PIC X(20)   VALUE SPACES.
015200     03  WS-HELD-POSITION      PIC X(12)   VALUE SPACES.
015300     03  WS-POS-GROUP-COUNT    PIC 9(5)    COMP VALUE ZERO.
015400     03  WS-RANK-NO            PIC 9(5)    COMP VALUE ZERO.
015500     03  WS-TOTAL-EMPLOYEES    PIC 9(5)    COMP VALUE ZERO.
015600     03  WS-CHAR-IX            PIC 99      COMP VALUE ZERO.
015700     03  WS-TRIM-LEN           PIC 99      COMP VALUE ZERO.
015800     03  WS-PAGE-LINES         BINARY-CHAR UNSIGNED VALUE 56.
015900*
016000 01  WS-SURNAME-WORK.
016100     03  WS-EXTRACT-NAME       PIC X(40)   VALUE SPACES.
016200     03  WS-EXTRACT-SURNAME    PIC X(40)   VALUE SPACES.
016300*
016400 01  WS-SORT-TABLE.
016500     03  WS-SORT-ENTRY         OCCURS 500 TIMES
016600                              INDEXED BY SRT-IX SRT-JX.
016700         05  WS-SORT-REG-IX    PIC 9(5)    COMP.
016800 01  WS-SORT-TEMP              PIC 9(5)    COMP VALUE ZERO.
016900*
017000 01  WS-SURNAME-TABLE.
017100     03  WS-SURNAME-ENTRY      PIC X(40)  OCCURS 500 TIMES
017200                              INDEXED BY SNM-IX.
017300*
017400* Run-date, read direct off the system clock - no Params file is
017500* kept for this job so there is no locale switch to test, unlike
017600* the old zz070 in pyrgstr; this run always prints UK dd/mm/yyyy.
017700*
017800 01  WS-Run-Date               PIC 9(8)    VALUE ZERO.
017900 01  WS-Run-Date-Group REDEFINES WS-Run-Date.
018000     03  WS-RD-YYYY            PIC 9(4).
018100     03  WS-RD-MM              PIC 99.
018200     03  WS-RD-DD              PIC 99.
018300 01  WS-Run-Date-Old REDEFINES WS-Run-Date.
018400*                                kept from the Y2K fix, unused -
018500*                                shows how the old 2-digit-year
018600*                                accept used to lay the field out.
018700     03  FILLER                PIC 99.
018800     03  WS-RD-OLD-YY          PIC 99.
018900     03  WS-RD-OLD-MM          PIC 99.
019000     03  WS-RD-OLD-DD          PIC 99.
019100 01  WS-Display-Date           PIC X(10)   VALUE SPACES.
019200 01  WS-Display-Date-Group REDEFINES WS-Display-Date.
019300     03  WS-DD-DD              PIC 99.
019400     03  FILLER                PIC X       VALUE "/".
019500     03  WS-DD-MM              PIC 99.
019600     03  FILLER                PIC X       VALUE "/".
019700     03  WS-DD-YYYY            PIC 9(4).
019800*
019900 01  Error-Messages.
020000* System wide:
020100     03  SY020             PIC X(35)
020200            VALUE "SY020 Unable to open Report file -".
020300*
020400 COPY "WSPYEMP.COB".
020500 COPY "WSPYPOS.COB".
020600* 19/07/26 jpt - TSK-4488 Seed Values split out to Wspyptv -
020700*                pyimp's Linkage copy of Wspypos cannot carry
020800*                Value clauses, Register job loads them here.
020900 COPY "WSPYPTV.COB".
021000 COPY "WSPYISM.COB".
021100*                TSK-4488 Wspyimp dropped here - Register only
021200*                needs the Summary, never the per-line scratch.
021300 COPY "WSPYCST.COB".
021400*
021500 REPORT SECTION.
021600*---------------
021700*
021800 RD  EMPLOYEE-REGISTER-REPORT
021900     CONTROL      FINAL
022000     PAGE LIMIT   WS-PAGE-LINES
022100     HEADING      1
022200     FIRST DETAIL 5
022300     LAST  DETAIL WS-PAGE-LINES.
022400*
022500 01  RPT-Page-Head  TYPE PAGE HEADING.
022600     03  LINE   1.
022700         05  COL   1    PIC X(17)  SOURCE PROG-NAME.
022800         05  COL  45    PIC X(25)  VALUE "EMPLOYEE REGISTER REPORT".
022900         05  COL 100    PIC X(10) SOURCE WS-DISPLAY-DATE.
023000         05  COL 115    PIC X(5)   VALUE "PAGE ".
023100         05  COL 120    PIC ZZ9    SOURCE PAGE-COUNTER.
023200     03  LINE   2.
023300         05  COL   1    PIC X(130) VALUE ALL "-".
023400*
023500 01  RPT-Section-Banner  TYPE DETAIL.
023600     03  LINE PLUS 2.
023700         05  COL   1    PIC X(60)  SOURCE WS-SECTION-TITLE.
023800     03  LINE PLUS 1.
023900         05  COL   1    PIC X(60)  VALUE ALL "-".
024000*
024100 01  RPT-Employee-Line  TYPE DETAIL.
024200     03  LINE PLUS 1.
024300         05  COL   1    PIC X(40)        SOURCE REG-FULL-NAME (REG-IX).
024400         05  COL  42    PIC X(40)        SOURCE REG-EMAIL     (REG-IX).
024500         05  COL  83    PIC X(20)        SOURCE REG-COMPANY   (REG-IX).
024600         05  COL 104    PIC X(12)        SOURCE REG-POSITION  (REG-IX).
024700         05  COL 117    PIC Z,ZZZ,ZZ9.99 SOURCE REG-SALARY    (REG-IX).
024800*
024900 01  RPT-Position-Group-Banner  TYPE DETAIL.
025000     03  LINE PLUS 2.
025100         05  COL   1    PIC X(12)  VALUE "Position -".
025200         05  COL  14    PIC X(12) SOURCE WS-HELD-POSITION.
025300*
025400 01  RPT-Position-Count-Line  TYPE DETAIL.
025500     03  LINE PLUS 1.
025600         05  COL   1    PIC X(20)  VALUE "  Group Count -".
025700         05  COL  22    PIC ZZZZ9  SOURCE WS-POS-GROUP-COUNT.
025800*
025900 01  RPT-Average-Line  TYPE DETAIL.
026000     03  LINE PLUS 2.
026100         05  COL   1    PIC X(25) VALUE "Average Salary -".
026200         05  COL  30    PIC Z,ZZZ,ZZ9.99 SOURCE WS-AVERAGE-SALARY.
026300*
026400 01  RPT-High-Paid-Line  TYPE DETAIL.
026500     03  LINE PLUS 1.
026600         05  COL   1    PIC X(25) VALUE "Highest Paid -".
026700         05  COL  30    PIC X(40) SOURCE WS-HIGH-NAME.
026800         05  COL  72    PIC Z,ZZZ,ZZ9.99 SOURCE WS-HIGH-SALARY.
026900*
027000 01  RPT-Ranking-Line  TYPE DETAIL.
027100     03  LINE PLUS 1.
027200         05  COL   1    PIC ZZ9           SOURCE WS-RANK-NO.
027300         05  COL   6    PIC X(40)         SOURCE REG-FULL-NAME (REG-IX).
027400         05  COL  48    PIC Z,ZZZ,ZZ9.99  SOURCE REG-SALARY (REG-IX).
027500*
027600 01  RPT-Consistency-Line  TYPE DETAIL.
027700     03  LINE PLUS 1.
027800         05  COL   1    PIC X(40)        SOURCE REG-FULL-NAME (REG-IX).
027900         05  COL  42    PIC X(12)        SOURCE REG-POSITION (REG-IX).
028000         05  COL  56    PIC Z,ZZZ,ZZ9.99 SOURCE REG-SALARY (REG-IX).
028100         05  COL  70    PIC Z,ZZZ,ZZ9.99 SOURCE
028200                                 PY-POSITION-BASE-SALARY (POS-IX).
028300*
028400 01  RPT-Company-Stats-Line  TYPE DETAIL.
028500     03  LINE PLUS 1.
028600         05  COL   1    PIC X(20)       SOURCE CST-COMPANY-NAME
028700                                                (CST-IX).
028800         05  COL  22    PIC ZZZZ9       SOURCE CST-EMPLOYEE-COUNT
028900                                                (CST-IX).
029000         05  COL  28    PIC Z,ZZZ,ZZ9.99 SOURCE CST-AVERAGE-SALARY
029100                                                (CST-IX).
029200         05  COL  42    PIC X(40)       SOURCE CST-HIGH-PAID-NAME
029300                                                (CST-IX).
029400*
029500 01  RPT-Import-Count-Line  TYPE DETAIL.
029600     03  LINE PLUS 2.
029700         05  COL   1    PIC X(20) VALUE "Imported Count -".
029800         05  COL  22    PIC ZZZZ9 SOURCE IMP-IMPORTED-COUNT.
029900         05  COL  30    PIC X(15) VALUE "Error Count -".
030000         05  COL  46    PIC ZZZZ9 SOURCE IMP-ERROR-COUNT.
030100*
030200 01  RPT-Import-Error-Line  TYPE DETAIL.
030300     03  LINE PLUS 1.
030400         05  COL   1    PIC X(8)   VALUE "  Line -".
030500         05  COL  12    PIC ZZZZ9  SOURCE IMP-ERROR-LINE-NO
030600                                          (IMP-ERR-IX).
030700         05  COL  20    PIC X(100) SOURCE IMP-ERROR-TEXT
030800                                          (IMP-ERR-IX).
030900*
031000 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
031100     03  COL   1    PIC X(30) VALUE "Total Employees In Register -".
031200     03  COL  32    PIC ZZZZ9 SOURCE WS-TOTAL-EMPLOYEES.
031300*
031400 PROCEDURE DIVISION.
031500*===================
031600*
031700 AA000-MAIN                  SECTION.
031800***********************************
031900* 14/03/87 vbc - Created.
032000* 22/06/26 vbc - TSK-4471 Screen-handling and terminal-sizing all
032100*                dropped - this run is unattended, no screen I/O.
032200     PERFORM  ZZ070-CONVERT-DATE THRU ZZ070-EXIT.
032300     PERFORM  AA010-OPEN-REPORT  THRU AA010-EXIT.
032400     IF       ABEND-OCCURRED
032500              GO TO AA000-EXIT.
032600     PERFORM  AA015-LOAD-POSITION-TABLE THRU AA015-EXIT.
032700     PERFORM  AA020-CALL-IMPORT         THRU AA020-EXIT.
032800     PERFORM  AA050-REPORT-REGISTER     THRU AA050-EXIT.
032900     TERMINATE EMPLOYEE-REGISTER-REPORT.
033000     CLOSE    REPORT-FILE.
033100*
033200 AA000-EXIT.
033300     GOBACK.
033400*
033500 AA010-OPEN-REPORT.
033600*******************
033700     OPEN     OUTPUT REPORT-FILE.
033800     IF       NOT VALID-FILE-STATUS
033900              DISPLAY SY020 UPON CONSOLE
034000              DISPLAY WS-REPT-STATUS UPON CONSOLE
034100              SET  ABEND-OCCURRED TO TRUE
034200              GO TO AA010-EXIT.
034300     INITIATE EMPLOYEE-REGISTER-REPORT.
034400*
034500 AA010-EXIT.  EXIT.
034600*
034700 AA015-LOAD-POSITION-TABLE               SECTION.
034800***********************************************
034900* Moves the five fixed Name/Salary pairs set up in wspypos into
035000* the searchable PY-Position-Entry table.
035100     PERFORM  AA016-LOAD-POSITION-LOOP THRU AA016-EXIT
035200              VARYING POS-IX FROM 1 BY 1 UNTIL POS-IX > 5.
035300*
035400 AA015-EXIT.  EXIT SECTION.
035500*
035600 AA016-LOAD-POSITION-LOOP.
035700     MOVE     PY-POSITION-NAME-TAB   (POS-IX)
035800                                 TO PY-POSITION-CODE (POS-IX).
035900     MOVE     PY-POSITION-SALARY-TAB (POS-IX)
036000                                 TO PY-POSITION-BASE-SALARY (POS-IX).
036100*
036200 AA016-EXIT.  EXIT.
036300*
036400 AA020-CALL-IMPORT                       SECTION.
036500***********************************************
036600* 22/06/26 vbc - Created - single CALL builds the whole register.
036700* 19/07/26 jpt - TSK-4488 Reg-Employee-Count zeroed here - the
036800*                Value clause on it was dropped, the field now
036900*                being Linkage in pyimp, not Working-Storage.
037000     MOVE     ZERO TO REG-EMPLOYEE-COUNT.
037100     CALL     "PYIMP" USING REG-EMPLOYEE-TABLE
037200                            REG-EMPLOYEE-COUNT
037300                            PY-POSITION-TABLE
037400                            PY-IMPORT-SUMMARY.
037500*
037600 AA020-EXIT.  EXIT SECTION.
037700*
037800 AA050-REPORT-REGISTER                   SECTION.
037900***********************************************
038000* The ten analytic report sections, in SPEC order, then the
038100* grand total (printed by Report Writer's Control Footing Final
038200* once Terminate runs, back in aa000-Main).
038300     PERFORM  DD010-LIST-ALL             THRU DD010-EXIT.
038400     PERFORM  DD020-FILTER-BY-COMPANY     THRU DD020-EXIT.
038500     PERFORM  DD030-SORT-BY-SURNAME       THRU DD030-EXIT.
038600     PERFORM  DD040-POSITION-GROUPS       THRU DD040-EXIT.
038700     PERFORM  DD050-AVERAGE-SALARY        THRU DD050-EXIT.
038800     PERFORM  DD060-HIGHEST-PAID          THRU DD060-EXIT.
038900     PERFORM  DD070-SALARY-RANKING        THRU DD070-EXIT.
039000     PERFORM  DD080-SALARY-CONSISTENCY    THRU DD080-EXIT.
039100     PERFORM  DD090-COMPANY-STATISTICS    THRU DD090-EXIT.
039200     PERFORM  DD100-IMPORT-SUMMARY        THRU DD100-EXIT.
039300     PERFORM  DD110-GRAND-TOTAL           THRU DD110-EXIT.
039400*
039500 AA050-EXIT.  EXIT SECTION.
039600*
039700 DD010-LIST-ALL                          SECTION.
039800***********************************************
039900* Section 1 - the full register, in load order.
040000     MOVE     "1. REGISTER LISTING" TO WS-SECTION-TITLE.
040100     GENERATE RPT-SECTION-BANNER.
040200     IF       REG-EMPLOYEE-COUNT > ZERO
040300              PERFORM DD011-LIST-ALL-LOOP THRU DD011-EXIT
040400                       VARYING REG-IX FROM 1 BY 1
040500                       UNTIL REG-IX > REG-EMPLOYEE-COUNT.
040600*
040700 DD010-EXIT.  EXIT SECTION.
040800*
040900 DD011-LIST-ALL-LOOP.
041000     GENERATE RPT-EMPLOYEE-LINE.
041100*
041200 DD011-EXIT.  EXIT.
041300*
041400 DD020-FILTER-BY-COMPANY                 SECTION.
041500***********************************************
041600* Section 2 - employees at the first company found in the
041700* register.  No operator prompt on an unattended run, so the
041800* company filtered on is simply the company of entry one.
041900     MOVE     "2. EMPLOYEES BY COMPANY" TO WS-SECTION-TITLE.
042000     GENERATE RPT-SECTION-BANNER.
042100     IF       REG-EMPLOYEE-COUNT > ZERO
042200              MOVE REG-COMPANY (1) TO WS-SELECTED-COMPANY
042300              PERFORM DD021-FILTER-LOOP THRU DD021-EXIT
042400                       VARYING REG-IX FROM 1 BY 1
042500                       UNTIL REG-IX > REG-EMPLOYEE-COUNT.
042600*
042700 DD020-EXIT.  EXIT SECTION.
042800*
042900 DD021-FILTER-LOOP.
043000     IF       REG-COMPANY (REG-IX) = WS-SELECTED-COMPANY
043100              GENERATE RPT-EMPLOYEE-LINE.
043200*
043300 DD021-EXIT.  EXIT.
043400*
043500 DD030-SORT-BY-SURNAME                   SECTION.
043600***********************************************
043700* Section 3 - ascending alphabetical by surname.  Surnames are
043800* derived once into WS-Surname-Table, keyed the same as the
043900* register itself; the sort only ever re-orders the index table,
044000* the register and the surname table are never moved.
044100     MOVE     "3. LISTING BY SURNAME" TO WS-SECTION-TITLE.
044200     GENERATE RPT-SECTION-BANNER.
044300     IF       REG-EMPLOYEE-COUNT > ZERO
044400              PERFORM DD031-BUILD-SURNAME-LOOP THRU DD031-EXIT
044500                       VARYING REG-IX FROM 1 BY 1
044600                       UNTIL REG-IX > REG-EMPLOYEE-COUNT
044700              PERFORM ZZ030-BUILD-SORT-INDEX THRU ZZ030-EXIT
044800              PERFORM ZZ034-SORT-BY-SURNAME  THRU ZZ034-EXIT
044900              PERFORM DD032-PRINT-SURNAME-LOOP THRU DD032-EXIT
045000                       VARYING SRT-IX FROM 1 BY 1
045100                       UNTIL SRT-IX > REG-EMPLOYEE-COUNT.
045200*
045300 DD030-EXIT.  EXIT SECTION.
045400*
045500 DD031-BUILD-SURNAME-LOOP.
045600     MOVE     REG-FULL-NAME (REG-IX) TO WS-EXTRACT-NAME.
045700     PERFORM  ZZ060-EXTRACT-SURNAME THRU ZZ060-EXIT.
045800     SET      SNM-IX TO REG-IX.
045900     MOVE     WS-EXTRACT-SURNAME TO WS-SURNAME-ENTRY (SNM-IX).
046000*
046100 DD031-EXIT.  EXIT.
046200*
046300 DD032-PRINT-SURNAME-LOOP.
046400     SET      REG-IX TO WS-SORT-REG-IX (SRT-IX).
046500     GENERATE RPT-EMPLOYEE-LINE.
046600*
046700 DD032-EXIT.  EXIT.
046800*
046900 DD040-POSITION-GROUPS                   SECTION.
047000***********************************************
047100* Section 4 - control break on position code, group by group,
047200* hand-rolled over the sorted index table; Report Writer's own
047300* control break can only be Final in this run (it is already
047400* spoken for by the grand total), so the break logic below
047500* compares current-vs-held exactly the way a Sort/control-break
047600* utility run would, just without an actual SORT verb.
047700     MOVE     "4. POSITION GROUPS" TO WS-SECTION-TITLE.
047800     GENERATE RPT-SECTION-BANNER.
047900     IF       REG-EMPLOYEE-COUNT > ZERO
048000              MOVE SPACES TO WS-HELD-POSITION
048100              MOVE ZERO   TO WS-POS-GROUP-COUNT
048200              PERFORM ZZ030-BUILD-SORT-INDEX THRU ZZ030-EXIT
048300              PERFORM ZZ040-SORT-BY-POSITION THRU ZZ040-EXIT
048400              PERFORM DD041-POSITION-GROUPS-LOOP THRU DD041-EXIT
048500                       VARYING SRT-IX FROM 1 BY 1
048600                       UNTIL SRT-IX > REG-EMPLOYEE-COUNT
048700              PERFORM DD042-POSITION-GROUP-FOOTER THRU DD042-EXIT.
048800*
048900 DD040-EXIT.  EXIT SECTION.
049000*
049100 DD041-POSITION-GROUPS-LOOP.
049200     SET      REG-IX TO WS-SORT-REG-IX (SRT-IX).
049300     IF       REG-POSITION (REG-IX) NOT = WS-HELD-POSITION
049400              IF   WS-HELD-POSITION NOT = SPACES
049500                   PERFORM DD042-POSITION-GROUP-FOOTER
049600                           THRU DD042-EXIT
049700              END-IF
049800              MOVE REG-POSITION (REG-IX) TO WS-HELD-POSITION
049900              MOVE ZERO TO WS-POS-GROUP-COUNT
050000              GENERATE RPT-POSITION-GROUP-BANNER.
050100     ADD      1 TO WS-POS-GROUP-COUNT.
050200     GENERATE RPT-EMPLOYEE-LINE.
050300*
050400 DD041-EXIT.  EXIT.
050500*
050600 DD042-POSITION-GROUP-FOOTER.
050700     GENERATE RPT-POSITION-COUNT-LINE.
050800*
050900 DD042-EXIT.  EXIT.
051000*
051100 DD050-AVERAGE-SALARY                    SECTION.
051200***********************************************
051300* Section 5 - arithmetic mean over every record, rounded to 2
051400* decimals; zero when the register is empty.
051500     MOVE     "5. AVERAGE SALARY" TO WS-SECTION-TITLE.
051600     GENERATE RPT-SECTION-BANNER.
051700     MOVE     ZERO TO WS-TOTAL-SALARY.
051800     MOVE     ZERO TO WS-AVERAGE-SALARY.
051900     IF       REG-EMPLOYEE-COUNT > ZERO
052000              PERFORM DD051-AVERAGE-LOOP THRU DD051-EXIT
052100                       VARYING REG-IX FROM 1 BY 1
052200                       UNTIL REG-IX > REG-EMPLOYEE-COUNT
052300              DIVIDE WS-TOTAL-SALARY BY REG-EMPLOYEE-COUNT
052400                       GIVING WS-AVERAGE-SALARY ROUNDED.
052500     GENERATE RPT-AVERAGE-LINE.
052600*
052700 DD050-EXIT.  EXIT SECTION.
052800*
052900 DD051-AVERAGE-LOOP.
053000     ADD      REG-SALARY (REG-IX) TO WS-TOTAL-SALARY.
053100*
053200 DD051-EXIT.  EXIT.
053300*
053400 DD060-HIGHEST-PAID                      SECTION.
053500***********************************************
053600* Section 6 - the record with the maximum salary; "N/A" when
053700* the register is empty.
053800     MOVE     "6. HIGHEST PAID EMPLOYEE" TO WS-SECTION-TITLE.
053900     GENERATE RPT-SECTION-BANNER.
054000     MOVE     ZERO   TO WS-HIGH-SALARY.
054100     MOVE     "N/A"  TO WS-HIGH-NAME.
054200     IF       REG-EMPLOYEE-COUNT > ZERO
054300              MOVE REG-FULL-NAME (1) TO WS-HIGH-NAME
054400              MOVE REG-SALARY    (1) TO WS-HIGH-SALARY
054500              PERFORM DD061-HIGHEST-LOOP THRU DD061-EXIT
054600                       VARYING REG-IX FROM 2 BY 1
054700                       UNTIL REG-IX > REG-EMPLOYEE-COUNT.
054800     GENERATE RPT-HIGH-PAID-LINE.
054900*
055000 DD060-EXIT.  EXIT SECTION.
055100*
055200 DD061-HIGHEST-LOOP.
055300     IF       REG-SALARY (REG-IX) > WS-HIGH-SALARY
055400              MOVE REG-FULL-NAME (REG-IX) TO WS-HIGH-NAME
055500              MOVE REG-SALARY    (REG-IX) TO WS-HIGH-SALARY.
055600*
055700 DD061-EXIT.  EXIT.
055800*
055900 DD070-SALARY-RANKING                    SECTION.
056000***********************************************
056100* Section 7 - every record, descending by salary.
056200     MOVE     "7. SALARY RANKING" TO WS-SECTION-TITLE.
056300     GENERATE RPT-SECTION-BANNER.
056400     IF       REG-EMPLOYEE-COUNT > ZERO
056500              PERFORM ZZ030-BUILD-SORT-INDEX    THRU ZZ030-EXIT
056600              PERFORM ZZ080-SORT-BY-SALARY-DESC THRU ZZ080-EXIT
056700              MOVE ZERO TO WS-RANK-NO
056800              PERFORM DD071-RANKING-LOOP THRU DD071-EXIT
056900                       VARYING SRT-IX FROM 1 BY 1
057000                       UNTIL SRT-IX > REG-EMPLOYEE-COUNT.
057100*
057200 DD070-EXIT.  EXIT SECTION.
057300*
057400 DD071-RANKING-LOOP.
057500     ADD      1 TO WS-RANK-NO.
057600     SET      REG-IX TO WS-SORT-REG-IX (SRT-IX).
057700     GENERATE RPT-RANKING-LINE.
057800*
057900 DD071-EXIT.  EXIT.
058000*
058100 DD080-SALARY-CONSISTENCY                SECTION.
058200***********************************************
058300* Section 8 - records paid below their position's base rate;
058400* strict comparison, only a genuine shortfall is listed.
058500     MOVE     "8. SALARY CONSISTENCY EXCEPTIONS" TO WS-SECTION-TITLE.
058600     GENERATE RPT-SECTION-BANNER.
058700     IF       REG-EMPLOYEE-COUNT > ZERO
058800              PERFORM DD081-CONSISTENCY-LOOP THRU DD081-EXIT
058900                       VARYING REG-IX FROM 1 BY 1
059000                       UNTIL REG-IX > REG-EMPLOYEE-COUNT.
059100*
059200 DD080-EXIT.  EXIT SECTION.
059300*
059400 DD081-CONSISTENCY-LOOP.
059500     MOVE     REG-POSITION (REG-IX) TO WS-HELD-POSITION.
059600     PERFORM  ZZ090-FIND-POSITION THRU ZZ090-EXIT.
059700     IF       ENTRY-FOUND
059800         AND  REG-SALARY (REG-IX) < PY-POSITION-BASE-SALARY (POS-IX)
059900              GENERATE RPT-CONSISTENCY-LINE.
060000*
060100 DD081-EXIT.  EXIT.
060200*
060300 DD090-COMPANY-STATISTICS                SECTION.
060400***********************************************
060500* Section 9 - head-count, average salary and highest-paid name
060600* per distinct company, built by scanning the register once.
060700     MOVE     "9. COMPANY STATISTICS" TO WS-SECTION-TITLE.
060800     GENERATE RPT-SECTION-BANNER.
060900     MOVE     ZERO TO CST-COMPANY-COUNT.
061000     IF       REG-EMPLOYEE-COUNT > ZERO
061100              PERFORM DD091-BUILD-STATS-LOOP THRU DD091-EXIT
061200                       VARYING REG-IX FROM 1 BY 1
061300                       UNTIL REG-IX > REG-EMPLOYEE-COUNT
061400              PERFORM DD092-PRINT-STATS-LOOP THRU DD092-EXIT
061500                       VARYING CST-IX FROM 1 BY 1
061600                       UNTIL CST-IX > CST-COMPANY-COUNT.
061700*
061800 DD090-EXIT.  EXIT SECTION.
061900*
062000 DD091-BUILD-STATS-LOOP.
062100     MOVE     "N" TO WS-FOUND-SWITCH.
062200     IF       CST-COMPANY-COUNT > ZERO
062300              SET  CST-IX TO 1
062400              SEARCH CST-COMPANY-ENTRY
062500                     AT END
062600                          CONTINUE
062700                     WHEN CST-COMPANY-NAME (CST-IX)
062800                                    = REG-COMPANY (REG-IX)
062900                          SET  ENTRY-FOUND TO TRUE.
063000     IF       NOT ENTRY-FOUND
063100              ADD  1 TO CST-COMPANY-COUNT
063200              SET  CST-IX TO CST-COMPANY-COUNT
063300              MOVE REG-COMPANY (REG-IX) TO CST-COMPANY-NAME (CST-IX)
063400              MOVE ZERO TO CST-EMPLOYEE-COUNT   (CST-IX)
063500              MOVE ZERO TO CST-SALARY-TOTAL     (CST-IX)
063600              MOVE ZERO TO CST-HIGH-PAID-SALARY (CST-IX)
063700              MOVE SPACES TO CST-HIGH-PAID-NAME (CST-IX).
063800     ADD      1 TO CST-EMPLOYEE-COUNT (CST-IX).
063900     ADD      REG-SALARY (REG-IX) TO CST-SALARY-TOTAL (CST-IX).
064000     IF       REG-SALARY (REG-IX) > CST-HIGH-PAID-SALARY (CST-IX)
064100              MOVE REG-SALARY (REG-IX)
064200                            TO CST-HIGH-PAID-SALARY (CST-IX)
064300              MOVE REG-FULL-NAME (REG-IX)
064400                            TO CST-HIGH-PAID-NAME (CST-IX).
064500*
064600 DD091-EXIT.  EXIT.
064700*
064800 DD092-PRINT-STATS-LOOP.
064900     DIVIDE   CST-SALARY-TOTAL (CST-IX) BY CST-EMPLOYEE-COUNT (CST-IX)
065000              GIVING CST-AVERAGE-SALARY (CST-IX) ROUNDED.
065100     GENERATE RPT-COMPANY-STATS-LINE.
065200*
065300 DD092-EXIT.  EXIT.
065400*
065500 DD100-IMPORT-SUMMARY                    SECTION.
065600***********************************************
065700* Section 10 - accepted count, then one line per rejection.
065800     MOVE     "10. IMPORT SUMMARY" TO WS-SECTION-TITLE.
065900     GENERATE RPT-SECTION-BANNER.
066000     GENERATE RPT-IMPORT-COUNT-LINE.
066100     IF       IMP-ERROR-COUNT > ZERO
066200              PERFORM DD101-ERROR-LOOP THRU DD101-EXIT
066300                       VARYING IMP-ERR-IX FROM 1 BY 1
066400                       UNTIL IMP-ERR-IX > IMP-ERROR-COUNT.
066500*
066600 DD100-EXIT.  EXIT SECTION.
066700*
066800 DD101-ERROR-LOOP.
066900     GENERATE RPT-IMPORT-ERROR-LINE.
067000*
067100 DD101-EXIT.  EXIT.
067200*
067300 DD110-GRAND-TOTAL                       SECTION.
067400***********************************************
067500* Grand total - sourced by Report Writer's own Control Footing
067600* Final when aa000-Main calls Terminate; this paragraph only
067700* has to stage the figure into its source field beforehand.
067800     MOVE     REG-EMPLOYEE-COUNT TO WS-TOTAL-EMPLOYEES.
067900*
068000 DD110-EXIT.  EXIT SECTION.
068100*
068200 ZZ030-BUILD-SORT-INDEX                  SECTION.
068300***********************************************
068400* Loads the sort-index table 1-for-1 against the register -
068500* every sort below re-orders this index only, never the
068600* register or the surname table themselves.
068700     PERFORM  ZZ031-BUILD-INDEX-LOOP THRU ZZ031-EXIT
068800              VARYING SRT-IX FROM 1 BY 1
068900              UNTIL SRT-IX > REG-EMPLOYEE-COUNT.
069000*
069100 ZZ030-EXIT.  EXIT SECTION.
069200*
069300 ZZ031-BUILD-INDEX-LOOP.
069400     SET      WS-SORT-REG-IX (SRT-IX) TO SRT-IX.
069500*
069600 ZZ031-EXIT.  EXIT.
069700*
069800 ZZ034-SORT-BY-SURNAME                   SECTION.
069900***********************************************
070000* Simple ascending bubble sort on WS-Surname-Entry, by way of
070100* the sort-index table - repeats passes until a pass makes no
070200* swap, same idiom as the position and salary sorts below.
070300     SET      SWAP-MADE TO TRUE.
070400     PERFORM  ZZ035-SURNAME-BUBBLE-PASS THRU ZZ035-EXIT
070500              UNTIL NOT SWAP-MADE OR REG-EMPLOYEE-COUNT < 2.
070600*
070700 ZZ034-EXIT.  EXIT SECTION.
070800*
070900 ZZ035-SURNAME-BUBBLE-PASS.
071000     MOVE     "N" TO WS-SWAP-FLAG.
071100     PERFORM  ZZ036-SURNAME-COMPARE-SWAP THRU ZZ036-EXIT
071200              VARYING SRT-IX FROM 1 BY 1
071300              UNTIL SRT-IX >= REG-EMPLOYEE-COUNT.
071400*
071500 ZZ035-EXIT.  EXIT.
071600*
071700 ZZ036-SURNAME-COMPARE-SWAP.
071800     SET      SRT-JX TO SRT-IX.
071900     SET      SRT-JX UP BY 1.
072000     IF       WS-SURNAME-ENTRY (WS-SORT-REG-IX (SRT-IX)) >
072100              WS-SURNAME-ENTRY (WS-SORT-REG-IX (SRT-JX))
072200              MOVE WS-SORT-REG-IX (SRT-IX) TO WS-SORT-TEMP
072300              MOVE WS-SORT-REG-IX (SRT-JX) TO WS-SORT-REG-IX (SRT-IX)
072400              MOVE WS-SORT-TEMP            TO WS-SORT-REG-IX (SRT-JX)
072500              SET  SWAP-MADE TO TRUE.
072600*
072700 ZZ036-EXIT.  EXIT.
072800*
072900 ZZ040-SORT-BY-POSITION                  SECTION.
073000***********************************************
073100* Same bubble idiom as zz034, comparing Reg-Position instead of
073200* the surname table.
073300     SET      SWAP-MADE TO TRUE.
073400     PERFORM  ZZ041-POSITION-BUBBLE-PASS THRU ZZ041-EXIT
073500              UNTIL NOT SWAP-MADE OR REG-EMPLOYEE-COUNT < 2.
073600*
073700 ZZ040-EXIT.  EXIT SECTION.
073800*
073900 ZZ041-POSITION-BUBBLE-PASS.
074000     MOVE     "N" TO WS-SWAP-FLAG.
074100     PERFORM  ZZ042-POSITION-COMPARE-SWAP THRU ZZ042-EXIT
074200              VARYING SRT-IX FROM 1 BY 1
074300              UNTIL SRT-IX >= REG-EMPLOYEE-COUNT.
074400*
074500 ZZ041-EXIT.  EXIT.
074600*
074700 ZZ042-POSITION-COMPARE-SWAP.
074800     SET      SRT-JX TO SRT-IX.
074900     SET      SRT-JX UP BY 1.
075000     IF       REG-POSITION (WS-SORT-REG-IX (SRT-IX)) >
075100              REG-POSITION (WS-SORT-REG-IX (SRT-JX))
075200              MOVE WS-SORT-REG-IX (SRT-IX) TO WS-SORT-TEMP
075300              MOVE WS-SORT-REG-IX (SRT-JX) TO WS-SORT-REG-IX (SRT-IX)
075400              MOVE WS-SORT-TEMP            TO WS-SORT-REG-IX (SRT-JX)
075500              SET  SWAP-MADE TO TRUE.
075600*
075700 ZZ042-EXIT.  EXIT.
075800*
075900 ZZ060-EXTRACT-SURNAME                   SECTION.
076000***********************************************
076100* Surname = last blank-delimited token of WS-Extract-Name; the
076200* whole (trimmed) name when it has only one token.  No intrinsic
076300* FUNCTION used - the trimmed length and the last embedded space
076400* are both found by a right-to-left character scan.
076500     PERFORM  ZZ061-FIND-TRIM-LEN THRU ZZ061-EXIT
076600              VARYING WS-CHAR-IX FROM 40 BY -1
076700              UNTIL WS-CHAR-IX < 1
076800              OR WS-EXTRACT-NAME (WS-CHAR-IX:1) NOT = SPACE.
076900     MOVE     WS-CHAR-IX TO WS-TRIM-LEN.
077000     IF       WS-TRIM-LEN < 1
077100              MOVE SPACES TO WS-EXTRACT-SURNAME
077200              GO TO ZZ060-EXIT.
077300     PERFORM  ZZ062-FIND-LAST-SPACE THRU ZZ062-EXIT
077400              VARYING WS-CHAR-IX FROM WS-TRIM-LEN BY -1
077500              UNTIL WS-CHAR-IX < 1
077600              OR WS-EXTRACT-NAME (WS-CHAR-IX:1) = SPACE.
077700     MOVE     SPACES TO WS-EXTRACT-SURNAME.
077800     IF       WS-CHAR-IX < 1
077900              MOVE WS-EXTRACT-NAME (1:WS-TRIM-LEN)
078000                                 TO WS-EXTRACT-SURNAME
078100     ELSE
078200              MOVE WS-EXTRACT-NAME
078300                       (WS-CHAR-IX + 1 : WS-TRIM-LEN - WS-CHAR-IX)
078400                                 TO WS-EXTRACT-SURNAME.
078500*
078600 ZZ060-EXIT.  EXIT SECTION.
078700*
078800 ZZ061-FIND-TRIM-LEN.
078900     CONTINUE.
079000*
079100 ZZ061-EXIT.  EXIT.
079200*
079300 ZZ062-FIND-LAST-SPACE.
079400     CONTINUE.
079500*
079600 ZZ062-EXIT.  EXIT.
079700*
079800 ZZ070-CONVERT-DATE                      SECTION.
079900***********************************************
080000* 14/03/87 vbc - Created, UK/USA/Intl switch read off Params.
080100* 11/01/99 vbc - Y2K - switched to ACCEPT ... FROM DATE YYYYMMDD,
080200*                was a 2-digit-year ACCEPT FROM DATE.
080300* 22/06/26 vbc - TSK-4471 Params file is gone with this job, so
080400*                the locale switch went with it - always UK now.
080500     ACCEPT   WS-RUN-DATE FROM DATE YYYYMMDD.
080600     MOVE     WS-RD-DD   TO WS-DD-DD.
080700     MOVE     WS-RD-MM   TO WS-DD-MM.
080800     MOVE     WS-RD-YYYY TO WS-DD-YYYY.
080900*
081000 ZZ070-EXIT.  EXIT SECTION.
081100*
081200 ZZ080-SORT-BY-SALARY-DESC               SECTION.
081300***********************************************
081400* Same bubble idiom again, descending this time - a lower
081500* sort-index position always ends up holding the bigger salary.
081600     SET      SWAP-MADE TO TRUE.
081700     PERFORM  ZZ081-SALARY-BUBBLE-PASS THRU ZZ081-EXIT
081800              UNTIL NOT SWAP-MADE OR REG-EMPLOYEE-COUNT < 2.
081900*
082000 ZZ080-EXIT.  EXIT SECTION.
082100*
082200 ZZ081-SALARY-BUBBLE-PASS.
082300     MOVE     "N" TO WS-SWAP-FLAG.
082400     PERFORM  ZZ082-SALARY-COMPARE-SWAP THRU ZZ082-EXIT
082500              VARYING SRT-IX FROM 1 BY 1
082600              UNTIL SRT-IX >= REG-EMPLOYEE-COUNT.
082700*
082800 ZZ081-EXIT.  EXIT.
082900*
083000 ZZ082-SALARY-COMPARE-SWAP.
083100     SET      SRT-JX TO SRT-IX.
083200     SET      SRT-JX UP BY 1.
083300     IF       REG-SALARY (WS-SORT-REG-IX (SRT-IX)) <
083400              REG-SALARY (WS-SORT-REG-IX (SRT-JX))
083500              MOVE WS-SORT-REG-IX (SRT-IX) TO WS-SORT-TEMP
083600              MOVE WS-SORT-REG-IX (SRT-JX) TO WS-SORT-REG-IX (SRT-IX)
083700              MOVE WS-SORT-TEMP            TO WS-SORT-REG-IX (SRT-JX)
083800              SET  SWAP-MADE TO TRUE.
083900*
084000 ZZ082-EXIT.  EXIT.
084100*
084200 ZZ090-FIND-POSITION                     SECTION.
084300***********************************************
084400* Looks WS-Held-Position up in the fixed five-entry table -
084500* same SEARCH idiom pyimp uses to validate an import line.
084600     MOVE     "N" TO WS-FOUND-SWITCH.
084700     SET      POS-IX TO 1.
084800     SEARCH   PY-POSITION-ENTRY
084900              AT END
085000                       CONTINUE
085100              WHEN     PY-POSITION-CODE (POS-IX) = WS-HELD-POSITION
085200                       SET  ENTRY-FOUND TO TRUE.
085300*
085400 ZZ090-EXIT.  EXIT SECTION.
085500*
